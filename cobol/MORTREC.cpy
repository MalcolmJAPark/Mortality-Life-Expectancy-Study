000100******************************************************************
000200*  MORTREC  --  RECORD LAYOUTS FOR THE MORTALITY / LIFE         *
000300*               EXPECTANCY STUDY NIGHTLY BATCH RUN              *
000400*                                                                *
000500*  HOLDS THE OBSERVATION RECORD (INPUT AND CLEAN-OUTPUT, SAME    *
000600*  LAYOUT), THE REJECT RECORD, AND THE LIFE-TABLE OUTPUT        *
000700*  RECORD.  COPIED INTO WORKING-STORAGE OF MORTSTDY.             *
000800*                                                                *
000900*  CHANGE LOG                                                   *
001000*  03/14/1987  R.KALWICKI   ORIGINAL CUT, OBSERVATION RECORD     *
001100*                           AND REJECT RECORD ONLY.              *
001200*  11/02/1988  R.KALWICKI   ADDED LIFE-TABLE OUTPUT RECORD       *
001300*                           WHEN THE ENGINE WAS SPLIT OUT OF     *
001400*                           THE EDIT STEP.  REQ #0447.          * REQ0447 
001500*  06/19/1991  T.OBUYA      SOURCE-ID WAS X(6), BUREAU WANTS     *
001600*                           8 BYTES TO MATCH THE NEW FEED        *
001700*                           TAGS.  REQ #0612.                    *REQ0612 
001800*  09/08/1998  T.OBUYA      Y2K REMEDIATION - YEAR FIELD WAS     *
001900*                           ALREADY 4 DIGITS ON THIS RECORD,     *
002000*                           VERIFIED NO 2-DIGIT YEAR WINDOWING   *
002100*                           LOGIC TOUCHES THIS COPYBOOK.         *
002200*  04/02/2003  M.FENUKU     ADDED 88-LEVELS FOR SEX-CODE TO      *
002300*                           SUPPORT THE EDIT REWRITE.  REQ 0803. *REQ0803 
002400*  10/11/2011  M.FENUKU     ADDED THE LIFE-TABLE RECORD FILLER   *
002500*                           COMMENT BELOW AFTER AN AUDIT FINDING *
002600*                           THAT THE REMAINDER WAS UNDOCUMENTED. *
002700******************************************************************
002800
002900*----------------------------------------------------------------
003000*    MORTALITY OBSERVATION RECORD - 60 BYTES.  USED AS-IS FOR
003100*    BOTH THE MORTIN INPUT FILE AND THE CLEANOUT DETAIL FILE.
003200*----------------------------------------------------------------
003300 01  WS-MORT-REC.
003400     05  REGION-CODE             PIC X(4).
003500     05  SEX-CODE                PIC X(1).
003600         88  SEX-IS-VALID                VALUE 'M' 'F'.
003700         88  SEX-IS-MALE                  VALUE 'M'.
003800         88  SEX-IS-FEMALE                VALUE 'F'.
003900     05  AGE-GROUP-NO            PIC 9(2).
004000     05  OBS-YEAR                PIC 9(4).
004100     05  DEATH-COUNT             PIC 9(7).
004200     05  POP-COUNT               PIC 9(9).
004300     05  SOURCE-ID               PIC X(8).
004400     05  FILLER                  PIC X(25).
004500
004600*----------------------------------------------------------------
004700*    RAW 60-BYTE IMAGE OF THE SAME RECORD, FOR COPYING THE
004800*    RECORD VERBATIM ONTO THE REJECT FILE WITHOUT UNPACKING
004900*    EACH FIELD AGAIN.
005000*----------------------------------------------------------------
005100 01  WS-MORT-REC-IMAGE REDEFINES WS-MORT-REC.
005200     05  MORT-REC-IMAGE-DATA     PIC X(60).
005300
005400*----------------------------------------------------------------
005500*    REJECT RECORD - 66 BYTES.  INPUT IMAGE, REASON CODE, PAD.
005600*----------------------------------------------------------------
005700 01  WS-REJECT-REC.
005800     05  REJ-INPUT-IMAGE         PIC X(60).
005900     05  REJ-REASON-CODE         PIC X(2).
006000         88  REJ-REGION-BLANK            VALUE '01'.
006100         88  REJ-SEX-INVALID             VALUE '02'.
006200         88  REJ-AGE-GROUP-INVALID       VALUE '03'.
006300         88  REJ-YEAR-INVALID            VALUE '04'.
006400         88  REJ-DEATHS-NOT-NUMERIC      VALUE '05'.
006500         88  REJ-POP-NOT-NUMERIC         VALUE '06'.
006600         88  REJ-DEATHS-EXCEED-POP       VALUE '07'.
006700     05  FILLER                  PIC X(4).
006800
006900*----------------------------------------------------------------
007000*    LIFE-TABLE OUTPUT RECORD - 80 BYTES.  ONE PER AGE GROUP
007100*    PER REGION/SEX GROUP, AGES 00 THRU 18 ASCENDING.
007200*----------------------------------------------------------------
007300 01  WS-LIFETAB-REC.
007400     05  LTR-REGION-CODE         PIC X(4).
007500     05  LTR-SEX-CODE            PIC X(1).
007600     05  LTR-AGE-GROUP-NO        PIC 9(2).
007700     05  LTR-MX-RATE             PIC 9(1)V9(6).
007800     05  LTR-QX-PROB             PIC 9(1)V9(6).
007900     05  LTR-LX-SURV             PIC 9(6).
008000     05  LTR-DX-DEATHS           PIC 9(6).
008100     05  LTR-BIGLX               PIC 9(7).
008200     05  LTR-TX-YEARS            PIC 9(8).
008300     05  LTR-EX-EXPECT           PIC 9(3)V9(2).
008400*        27 BYTES OF PAD TO CARRY THE RECORD OUT TO 80 - LEFT
008500*        FOR THE BUREAU'S NEXT DEMOGRAPHIC EXTENSION (REQ 0803    REQ0803 
008600*        ASKED FOR A CONFIDENCE-BAND PAIR HERE, NOT APPROVED).
008700     05  FILLER                  PIC X(27).
