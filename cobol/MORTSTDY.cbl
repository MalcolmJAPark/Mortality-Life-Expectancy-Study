000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MORTSTDY.
000300 AUTHOR. R.KALWICKI.
000400 INSTALLATION. COBOL DEV CENTER - VITAL STATS UNIT.
000500 DATE-WRITTEN. 02/09/87.
000600 DATE-COMPILED. 02/09/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800***************************************************************
000900*  THIS PROGRAM RUNS THE NIGHTLY MORTALITY / LIFE EXPECTANCY
001000*  STUDY.  IT READS THE RAW MORTALITY OBSERVATION FILE, EDITS
001100*  EACH RECORD, WRITES GOOD RECORDS TO THE CLEAN DETAIL FILE AND
001200*  BAD ONES TO THE REJECT FILE WITH A REASON CODE, AGGREGATES
001300*  DEATHS AND POPULATION BY REGION/SEX/AGE-GROUP IN MEMORY, BUILDS
001400*  AN ABRIDGED PERIOD LIFE TABLE FOR EACH REGION/SEX GROUP, WRITES
001500*  THE LIFE-TABLE RECORDS, AND PRINTS THE SUMMARY REPORT WITH
001600*  CONTROL BREAKS ON REGION THEN SEX.
001700*
001800*  MODIFICATION LOG:
001900*  02/09/1987  R.KALWICKI   ORIGINAL CUT.  EDIT AND AGGREGATION
002000*                           ONLY - LIFE TABLE MATH CAME LATER.
002100*  11/02/1988  R.KALWICKI   ADDED THE LIFE TABLE ENGINE (UNIT 2)
002200*                           AND THE LIFETAB OUTPUT FILE. REQ 0447.REQ0447 
002300*  06/19/1991  T.OBUYA      SOURCE-ID ON THE INPUT RECORD WIDENED
002400*                           TO MATCH THE NEW FEED TAGS.  SEE THE
002500*                           COPYBOOK LOG.  REQ 0612.              REQ0612 
002600*  03/03/1994  T.OBUYA      REGION TABLE WAS A FIXED OCCURS 20 -
002700*                           BUREAU ADDED REGIONS, RAISED TO 60
002800*                           AND MADE THE INSERT LOGIC KEEP IT
002900*                           SORTED SINCE WE NO LONGER PRESORT
003000*                           THE INPUT.  REQ 0699.                 REQ0699 
003100*  09/08/1998  T.OBUYA      Y2K REMEDIATION - RUN-YEAR WINDOWING
003200*                           REPLACED WITH 4-DIGIT CENTURY LOGIC
003300*                           OFF THE SYSTEM DATE.  REQ 0771.       REQ0771 
003400*  04/02/2003  M.FENUKU     REWROTE THE EDIT PARAGRAPH AS A
003500*                           STRAIGHT IF CHAIN, FIRST FAILING
003600*                           RULE WINS, TO MATCH THE BUREAU'S
003700*                           WRITTEN VALIDATION SPEC.  REQ 0803.   REQ0803 
003800*  10/11/2006  M.FENUKU     ADDED THE INCOMPLETE-GROUP SKIP (ALL
003900*                           19 AGE GROUPS MUST HAVE POPULATION)
004000*                           AFTER AUDIT FOUND PARTIAL GROUPS
004100*                           PRODUCING GARBAGE LIFE EXPECTANCY.
004200*                           REQ 0918.                             REQ0918 
004300*  05/14/2012  D.PRATT      REGION SUBTOTAL LINE WAS MISSING THE
004400*                           POPULATION COLUMN - ADDED.  REQ 1042. REQ1042 
004500*  08/30/2019  D.PRATT      GRAND TOTAL BLOCK NOW SHOWS THE
004600*                           INCOMPLETE-GROUP COUNT PER THE
004700*                           REVISED REPORT LAYOUT.  REQ 1205.     REQ1205 
004800***************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT MORTIN
006000     ASSIGN TO MORTIN
006100       FILE STATUS IS IFCODE.
006200
006300     SELECT CLEANOUT
006400     ASSIGN TO CLEANOUT
006500       FILE STATUS IS CFCODE.
006600
006700     SELECT REJECTS
006800     ASSIGN TO REJECTS
006900       FILE STATUS IS JFCODE.
007000
007100     SELECT LIFETAB
007200     ASSIGN TO LIFETAB
007300       FILE STATUS IS LFCODE.
007400
007500     SELECT RPTFILE
007600     ASSIGN TO RPTFILE
007700       FILE STATUS IS RFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  MORTIN
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 60 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS MORTIN-REC.
008700 01  MORTIN-REC.
008750     05  FILLER               PIC X(60).
008800
008900 FD  CLEANOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 60 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS CLEANOUT-REC.
009500 01  CLEANOUT-REC.
009550     05  FILLER               PIC X(60).
009600
009700 FD  REJECTS
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 66 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS REJECTS-REC.
010300 01  REJECTS-REC.
010350     05  FILLER               PIC X(66).
010400
010500 FD  LIFETAB
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 80 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS LIFETAB-REC.
011100 01  LIFETAB-REC.
011150     05  FILLER               PIC X(80).
011200
011300 FD  RPTFILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 132 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS RPT-REC.
011900 01  RPT-REC.
011950     05  FILLER               PIC X(132).
012000
012100 WORKING-STORAGE SECTION.
012200
012300*----------------------------------------------------------------
012400*    FILE STATUS CODES AND THEIR SWITCHES.
012500*----------------------------------------------------------------
012600 01  WS-FILE-STATUS-CODES.
012700     05  IFCODE               PIC X(2).
012800         88  IFCODE-OK                VALUE '00'.
012900         88  IFCODE-EOF                VALUE '10'.
013000     05  CFCODE               PIC X(2).
013100         88  CFCODE-OK                VALUE '00'.
013200     05  JFCODE               PIC X(2).
013300         88  JFCODE-OK                VALUE '00'.
013400     05  LFCODE               PIC X(2).
013500         88  LFCODE-OK                VALUE '00'.
013600     05  RFCODE               PIC X(2).
013700         88  RFCODE-OK                VALUE '00'.
013750     05  FILLER               PIC X(1).
013800
013900*----------------------------------------------------------------
014000*    RUN SWITCHES.
014100*----------------------------------------------------------------
014200 01  WS-SWITCHES.
014300     05  WS-EOF-SW            PIC X(1)    VALUE 'N'.
014400         88  NO-MORE-RECORDS           VALUE 'Y'.
014500     05  WS-RECORD-VALID-SW   PIC X(1)    VALUE 'Y'.
014600         88  RECORD-IS-VALID            VALUE 'Y'.
014700         88  RECORD-IS-INVALID          VALUE 'N'.
014800     05  WS-GROUP-COMPLETE-SW PIC X(1)    VALUE 'Y'.
014900         88  GROUP-IS-COMPLETE           VALUE 'Y'.
015000         88  GROUP-IS-INCOMPLETE         VALUE 'N'.
015100     05  WS-FIRST-REGION-SW   PIC X(1)    VALUE 'Y'.
015200         88  FIRST-REGION-ON-RPT         VALUE 'Y'.
015300     05  WS-REGION-FOUND-SW   PIC X(1)    VALUE 'N'.
015400         88  REGION-FOUND                VALUE 'Y'.
015450     05  FILLER               PIC X(1).
015500
015600*----------------------------------------------------------------
015700*    TODAY'S DATE, Y2K-WINDOWED.  USED ONLY FOR THE RUN-YEAR
015800*    SHOWN ON THE REPORT PAGE HEADER.
015900*----------------------------------------------------------------
016000 01  WS-TODAY-DATE.
016100     05  WS-TODAY-YY          PIC 9(2).
016200     05  WS-TODAY-MM          PIC 9(2).
016300     05  WS-TODAY-DD          PIC 9(2).
016350     05  FILLER               PIC X(1).
016400 77  WS-TODAY-CENTURY-YEAR    PIC 9(4).
016500
016600*----------------------------------------------------------------
016700*    RUN COUNTERS AND NATIONAL ACCUMULATORS.  DECLARED COMP-3
016800*    THE WAY THE BUREAU'S OTHER TALLY PROGRAMS DO IT.
016900*----------------------------------------------------------------
017000 01  WS-COUNTERS-AND-ACCUMULATORS.
017100     05  RECORDS-READ-CT      PIC S9(7) COMP-3 VALUE 0.
017200     05  RECORDS-ACCEPTED-CT  PIC S9(7) COMP-3 VALUE 0.
017300     05  RECORDS-REJECTED-CT  PIC S9(7) COMP-3 VALUE 0.
017400     05  INCOMPLETE-GROUPS-CT PIC S9(5) COMP-3 VALUE 0.
017500     05  NATL-DEATHS-ACC      PIC S9(9) COMP-3 VALUE 0.
017600     05  NATL-POP-ACC         PIC S9(11) COMP-3 VALUE 0.
017700     05  RGN-DEATHS-ACC       PIC S9(9) COMP-3 VALUE 0.
017800     05  RGN-POP-ACC          PIC S9(11) COMP-3 VALUE 0.
017850     05  FILLER               PIC X(1).
017900
018000*----------------------------------------------------------------
018100*    WORK COPY OF THE INPUT RECORD IMAGE, FOR BUILDING THE
018200*    REJECT RECORD AND FOR NUMERIC-TEST EDITING.
018300*----------------------------------------------------------------
018400 77  WS-RAW-RECORD            PIC X(60).
018500 77  WS-REASON-CODE           PIC X(2).
018600
018700*----------------------------------------------------------------
018800*    AGE-GROUP START-AGE / WIDTH CONSTANT TABLE.  19 ENTRIES,
018900*    AGE GROUP 00 THRU 18, REDEFINED AS AN OCCURS TABLE THE WAY
019000*    THE BUREAU'S LOOKUP PROGRAMS BUILD THEIR CONSTANT TABLES.
019100*----------------------------------------------------------------
019200 01  WS-AGE-TAB-CONST.
019300     05  FILLER   PIC X(7) VALUE '000 001'.
019400     05  FILLER   PIC X(7) VALUE '001 004'.
019500     05  FILLER   PIC X(7) VALUE '005 005'.
019600     05  FILLER   PIC X(7) VALUE '010 005'.
019700     05  FILLER   PIC X(7) VALUE '015 005'.
019800     05  FILLER   PIC X(7) VALUE '020 005'.
019900     05  FILLER   PIC X(7) VALUE '025 005'.
020000     05  FILLER   PIC X(7) VALUE '030 005'.
020100     05  FILLER   PIC X(7) VALUE '035 005'.
020200     05  FILLER   PIC X(7) VALUE '040 005'.
020300     05  FILLER   PIC X(7) VALUE '045 005'.
020400     05  FILLER   PIC X(7) VALUE '050 005'.
020500     05  FILLER   PIC X(7) VALUE '055 005'.
020600     05  FILLER   PIC X(7) VALUE '060 005'.
020700     05  FILLER   PIC X(7) VALUE '065 005'.
020800     05  FILLER   PIC X(7) VALUE '070 005'.
020900     05  FILLER   PIC X(7) VALUE '075 005'.
021000     05  FILLER   PIC X(7) VALUE '080 005'.
021100     05  FILLER   PIC X(7) VALUE '085 000'.
021200 01  WS-AGE-TAB REDEFINES WS-AGE-TAB-CONST.
021300     05  WS-AGE-ENTRY OCCURS 19 TIMES INDEXED BY AGT-IDX.
021400         10  WS-AGE-START-AGE PIC 9(3).
021500         10  FILLER           PIC X(1).
021600         10  WS-AGE-WIDTH     PIC 9(3).
021700
021800*----------------------------------------------------------------
021900*    SEX-CODE CONSTANT TABLE - 'F' SORTS BEFORE 'M' SO THE
022000*    REPORT'S SEX MINOR BREAK RUNS F THEN M WITHOUT A SORT STEP.
022100*----------------------------------------------------------------
022200 01  WS-SEX-TAB-CONST         PIC X(2) VALUE 'FM'.
022300 01  WS-SEX-TAB REDEFINES WS-SEX-TAB-CONST.
022400     05  WS-SEX-ENTRY OCCURS 2 TIMES INDEXED BY SXT-IDX
022500                      PIC X(1).
022600
022700*----------------------------------------------------------------
022800*    IN-MEMORY AGGREGATION TABLE.  ONE SLOT PER REGION SEEN ON
022900*    THE INPUT, KEPT IN ASCENDING REGION-CODE ORDER BY THE
023000*    INSERT LOGIC BELOW (NO SORT STEP - WE NO LONGER HAVE A
023100*    PRESORTED FEED).  UNDER EACH REGION, A FIXED TABLE OF THE
023200*    TWO SEXES, AND UNDER EACH SEX, A FIXED TABLE OF THE 19 AGE
023300*    GROUPS.  SUBSCRIPTS ARE PLAIN COMP FIELDS, NOT INDEXES,
023400*    BECAUSE THE INSERT LOGIC HAS TO ADD/SUBTRACT ON THEM WHEN
023500*    IT SHIFTS SLOTS TO MAKE ROOM FOR A NEW REGION.
023600*----------------------------------------------------------------
023700 77  WS-REGION-COUNT          PIC S9(4) COMP VALUE 0.
023800 01  WS-REGION-TABLE.
023900     05  RGN-ENTRY OCCURS 60 TIMES.
024000         10  RGN-CODE         PIC X(4).
024100         10  RGN-SEX-ENTRY OCCURS 2 TIMES.
024200             15  SEX-AGE-ENTRY OCCURS 19 TIMES.
024300                 20  AGE-DEATHS  PIC S9(7) COMP-3 VALUE 0.
024400                 20  AGE-POP     PIC S9(9) COMP-3 VALUE 0.
024450     05  FILLER               PIC X(1).
024500
024600*----------------------------------------------------------------
024700*    SUBSCRIPT / WORK FIELDS FOR THE AGGREGATION TABLE SCAN,
024800*    INSERT AND SHIFT LOGIC.  ALL COMP PER SHOP STANDARD FOR
024900*    SUBSCRIPTS AND COUNTERS.
025000*----------------------------------------------------------------
025100 01  WS-TABLE-WORK.
025200     05  WS-SCAN-SUB          PIC S9(4) COMP VALUE 0.
025300     05  WS-SHIFT-SUB         PIC S9(4) COMP VALUE 0.
025400     05  WS-INSERT-POS        PIC S9(4) COMP VALUE 0.
025500     05  WS-RGN-SUB           PIC S9(4) COMP VALUE 0.
025600     05  WS-SEX-SUB           PIC S9(4) COMP VALUE 0.
025700     05  WS-AGE-SUB           PIC S9(4) COMP VALUE 0.
025800     05  WS-IN-SEX-SUB        PIC S9(4) COMP VALUE 0.
025900     05  WS-IN-AGE-SUB        PIC S9(4) COMP VALUE 0.
025950     05  FILLER               PIC X(1).
026000
026100*----------------------------------------------------------------
026200*    PER-GROUP LIFE TABLE WORK ARRAY.  FILLED BY THE ENGINE FOR
026300*    ONE (REGION,SEX) GROUP AT A TIME, AGE GROUPS 00 THRU 18.
026400*    SUBSCRIPTED 1 THRU 19 (AGE GROUP + 1).
026500*----------------------------------------------------------------
026600 01  WS-LIFETAB-WORK.
026700     05  LTW-ENTRY OCCURS 19 TIMES INDEXED BY LTW-IDX.
026800         10  LTW-MX           PIC S9(1)V9(6) COMP-3.
026900         10  LTW-QX           PIC S9(1)V9(6) COMP-3.
027000         10  LTW-LX           PIC S9(6)      COMP-3.
027100         10  LTW-DX           PIC S9(6)      COMP-3.
027200         10  LTW-BIGLX        PIC S9(7)      COMP-3.
027300         10  LTW-TX           PIC S9(8)      COMP-3.
027400         10  LTW-EX           PIC S9(3)V9(2) COMP-3.
027450     05  FILLER               PIC X(1).
027500
027600*----------------------------------------------------------------
027700*    SCRATCH FIELDS FOR THE LIFE TABLE MATH.  KEPT SEPARATE FROM
027800*    THE WORK ARRAY SO EACH PARAGRAPH'S INTERMEDIATE RESULT IS
027900*    EASY TO FOLLOW ON A WALK-THROUGH.
028000*----------------------------------------------------------------
028100 01  WS-MATH-WORK.
028200     05  WS-NX                PIC S9(3)      COMP-3.
028300     05  WS-AX                PIC S9(1)V9(1) COMP-3.
028400     05  WS-QX-DENOM          PIC S9(3)V9(7) COMP-3.
028500     05  WS-QX-NUMER          PIC S9(3)V9(7) COMP-3.
028600     05  WS-LX-NEXT           PIC S9(6)      COMP-3.
028700     05  WS-GROUP-POP-TOTAL   PIC S9(9)      COMP-3.
028800     05  NATL-DEATHS-GROUP    PIC S9(9)      COMP-3.
028850     05  FILLER               PIC X(1).
028900
029000*----------------------------------------------------------------
029100*    REPORT LINE LAYOUTS.  ALL BUILT IN WORKING-STORAGE AND
029200*    WRITTEN STRAIGHT TO RPT-REC WITH THE "FROM" CLAUSE - ONE
029300*    STATEMENT PER LINE, NO SEPARATE MOVE FIRST.
029400*----------------------------------------------------------------
029500 01  HEADER-LINE1.
029600     05  FILLER               PIC X(40) VALUE SPACES.
029700     05  FILLER               PIC X(38)
029800         VALUE 'MORTALITY / LIFE EXPECTANCY STUDY'.
029900     05  FILLER               PIC X(10) VALUE SPACES.
030000     05  FILLER               PIC X(6)  VALUE 'YEAR: '.
030100     05  HL1-RUN-YEAR         PIC 9(4).
030200     05  FILLER               PIC X(34) VALUE SPACES.
030300
030400 01  HEADER-LINE2.
030500     05  FILLER               PIC X(4)  VALUE 'RGN.'.
030600     05  FILLER               PIC X(3)  VALUE SPACES.
030700     05  FILLER               PIC X(3)  VALUE 'SEX'.
030800     05  FILLER               PIC X(5)  VALUE SPACES.
030900     05  FILLER               PIC X(6)  VALUE 'DEATHS'.
031000     05  FILLER               PIC X(9)  VALUE SPACES.
031100     05  FILLER               PIC X(10) VALUE 'POPULATION'.
031200     05  FILLER               PIC X(6)  VALUE SPACES.
031300     05  FILLER               PIC X(9)  VALUE 'CRUDE/1K'.
031400     05  FILLER               PIC X(7)  VALUE SPACES.
031500     05  FILLER               PIC X(2)  VALUE 'E0'.
031600     05  FILLER               PIC X(68) VALUE SPACES.
031700
031800 01  HEADER-LINE3.
031900     05  FILLER               PIC X(132) VALUE ALL '-'.
032000
032100 01  BLANK-LINE.
032150     05  FILLER               PIC X(132) VALUE SPACES.
032200
032300 01  DETAIL-LINE1.
032400     05  DL1-REGION           PIC X(4).
032500     05  FILLER               PIC X(3) VALUE SPACES.
032600     05  DL1-SEX              PIC X(1).
032700     05  FILLER               PIC X(7) VALUE SPACES.
032800     05  DL1-DEATHS           PIC Z,ZZZ,ZZ9.
032900     05  FILLER               PIC X(6) VALUE SPACES.
033000     05  DL1-POPULATION       PIC ZZZ,ZZZ,ZZ9.
033100     05  FILLER               PIC X(5) VALUE SPACES.
033200     05  DL1-CRUDE-RATE       PIC ZZ9.99.
033300     05  FILLER               PIC X(8) VALUE SPACES.
033400     05  DL1-E0                PIC ZZ9.99.
033500     05  FILLER               PIC X(66) VALUE SPACES.
033600
033700 01  REGION-SUBTOT-LINE.
033800     05  FILLER               PIC X(4) VALUE SPACES.
033900     05  FILLER               PIC X(6) VALUE 'REGION'.
034000     05  RST-REGION           PIC X(4).
034100     05  FILLER               PIC X(3) VALUE SPACES.
034200     05  FILLER               PIC X(7) VALUE 'TOTALS:'.
034300     05  FILLER               PIC X(2) VALUE SPACES.
034400     05  FILLER               PIC X(7) VALUE 'DEATHS='.
034500     05  RST-DEATHS           PIC Z,ZZZ,ZZZ,ZZ9.
034600     05  FILLER               PIC X(3) VALUE SPACES.
034700     05  FILLER               PIC X(4) VALUE 'POP='.
034800     05  RST-POPULATION       PIC ZZZ,ZZZ,ZZ9.
034900     05  FILLER               PIC X(68) VALUE SPACES.
035000
035100 01  TOTAL-LINE1.
035200     05  FILLER               PIC X(40) VALUE SPACES.
035300     05  FILLER               PIC X(12) VALUE 'GRAND TOTALS'.
035400     05  FILLER               PIC X(80) VALUE SPACES.
035500
035600 01  TOTAL-LINE2.
035700     05  FILLER               PIC X(4)  VALUE SPACES.
035800     05  FILLER               PIC X(16) VALUE 'NATIONAL DEATHS:'.
035900     05  TL2-NATL-DEATHS      PIC Z,ZZZ,ZZZ,ZZ9.
036000     05  FILLER               PIC X(99) VALUE SPACES.
036100
036200 01  TOTAL-LINE3.
036300     05  FILLER               PIC X(4)  VALUE SPACES.
036400     05  FILLER               PIC X(20)
036500         VALUE 'NATIONAL POPULATION:'.
036600     05  TL3-NATL-POP         PIC ZZZ,ZZZ,ZZZ,ZZ9.
036700     05  FILLER               PIC X(93) VALUE SPACES.
036800
036900 01  TOTAL-LINE4.
037000     05  FILLER               PIC X(4)  VALUE SPACES.
037100     05  FILLER               PIC X(13) VALUE 'RECORDS READ:'.
037200     05  TL4-RECORDS-READ     PIC Z,ZZZ,ZZ9.
037300     05  FILLER               PIC X(6)  VALUE SPACES.
037400     05  FILLER               PIC X(17) VALUE 'RECORDS ACCEPTED:'.
037500     05  TL4-RECORDS-ACC      PIC Z,ZZZ,ZZ9.
037600     05  FILLER               PIC X(6)  VALUE SPACES.
037700     05  FILLER               PIC X(17) VALUE 'RECORDS REJECTED:'.
037800     05  TL4-RECORDS-REJ      PIC Z,ZZZ,ZZ9.
037900     05  FILLER               PIC X(42) VALUE SPACES.
038000
038100 01  TOTAL-LINE5.
038200     05  FILLER               PIC X(4)  VALUE SPACES.
038300     05  FILLER               PIC X(18)
038400         VALUE 'INCOMPLETE GROUPS:'.
038500     05  TL5-INCOMPLETE       PIC ZZ9.
038600     05  FILLER               PIC X(107) VALUE SPACES.
038700
038800 01  TOTAL-LINE6.
038900     05  FILLER               PIC X(4)  VALUE SPACES.
039000     05  FILLER               PIC X(14) VALUE 'END OF REPORT.'.
039100     05  FILLER               PIC X(114) VALUE SPACES.
039200
039300 COPY MORTREC.
039400
039500 PROCEDURE DIVISION.
039600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039700     PERFORM 100-MAINLINE THRU 100-EXIT
039800             UNTIL NO-MORE-RECORDS.
039900     PERFORM 300-BUILD-LIFE-TABLES THRU 300-EXIT.
040000     PERFORM 450-WRITE-GRAND-TOTALS THRU 450-EXIT.
040100     PERFORM 900-CLEANUP THRU 900-EXIT.
040200     MOVE +0 TO RETURN-CODE.
040300     GOBACK.
040400
040500 000-HOUSEKEEPING.
040600     PERFORM 005-WINDOW-CENTURY THRU 005-EXIT.
040700     OPEN INPUT MORTIN
040800          OUTPUT CLEANOUT
040900          OUTPUT REJECTS
041000          OUTPUT LIFETAB
041100          OUTPUT RPTFILE.
041200     IF NOT IFCODE-OK
041300         DISPLAY 'MORTSTDY - MORTIN OPEN FAILED, STATUS ' IFCODE
041400         MOVE 16 TO RETURN-CODE
041500         GOBACK
041600     END-IF.
041700     PERFORM 007-INIT-TABLES THRU 007-EXIT.
041800     PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT.
041900     PERFORM 110-READ-MORTIN THRU 110-EXIT.
042000 000-EXIT.
042100     EXIT.
042200
042300*    Y2K REMEDIATION, REQ 0771 - WINDOWS THE SYSTEM DATE'S        REQ0771 
042400*    2-DIGIT YEAR TO A 4-DIGIT CENTURY YEAR FOR THE REPORT
042500*    PAGE HEADER ONLY.  NO INTRINSIC FUNCTIONS USED.
042600 005-WINDOW-CENTURY.
042700     ACCEPT WS-TODAY-DATE FROM DATE.
042800     IF WS-TODAY-YY < 50
042900         COMPUTE WS-TODAY-CENTURY-YEAR = 2000 + WS-TODAY-YY
043000     ELSE
043100         COMPUTE WS-TODAY-CENTURY-YEAR = 1900 + WS-TODAY-YY
043200     END-IF.
043300 005-EXIT.
043400     EXIT.
043500
043600 007-INIT-TABLES.
043700     MOVE 0 TO WS-REGION-COUNT.
043800     PERFORM 008-CLEAR-REGION-SLOT THRU 008-EXIT
043900         VARYING WS-RGN-SUB FROM 1 BY 1
044000         UNTIL WS-RGN-SUB > 60.
044100 007-EXIT.
044200     EXIT.
044300
044400 008-CLEAR-REGION-SLOT.
044500     INITIALIZE RGN-ENTRY(WS-RGN-SUB).
044600 008-EXIT.
044700     EXIT.
044800
044900 010-WRITE-REPORT-HEADERS.
045000     MOVE WS-TODAY-CENTURY-YEAR TO HL1-RUN-YEAR.
045100     WRITE RPT-REC FROM HEADER-LINE1.
045200     WRITE RPT-REC FROM HEADER-LINE2.
045300     WRITE RPT-REC FROM HEADER-LINE3.
045400 010-EXIT.
045500     EXIT.
045600
045700*========================================================*
045800*    UNIT 1 - INPUT VALIDATOR.                            *
045900*========================================================*
046000 100-MAINLINE.
046100     PERFORM 140-EDIT-MORT-RECORD THRU 140-EXIT.
046200     IF RECORD-IS-VALID
046300         PERFORM 120-WRITE-CLEAN-RECORD THRU 120-EXIT
046400         PERFORM 160-AGGREGATE-RECORD THRU 160-EXIT
046500         ADD 1 TO RECORDS-ACCEPTED-CT
046600     ELSE
046700         PERFORM 130-WRITE-REJECT-RECORD THRU 130-EXIT
046800         ADD 1 TO RECORDS-REJECTED-CT
046900     END-IF.
047000     PERFORM 110-READ-MORTIN THRU 110-EXIT.
047100 100-EXIT.
047200     EXIT.
047300
047400 110-READ-MORTIN.
047500     READ MORTIN INTO WS-MORT-REC
047600         AT END
047700             SET NO-MORE-RECORDS TO TRUE
047800             GO TO 110-EXIT
047900     END-READ.
048000     MOVE WS-MORT-REC-IMAGE TO WS-RAW-RECORD.
048100     ADD 1 TO RECORDS-READ-CT.
048200 110-EXIT.
048300     EXIT.
048400
048500 120-WRITE-CLEAN-RECORD.
048600     WRITE CLEANOUT-REC FROM WS-MORT-REC.
048700 120-EXIT.
048800     EXIT.
048900
049000 130-WRITE-REJECT-RECORD.
049100     MOVE WS-RAW-RECORD TO REJ-INPUT-IMAGE.
049200     MOVE WS-REASON-CODE TO REJ-REASON-CODE.
049300     WRITE REJECTS-REC FROM WS-REJECT-REC.
049400 130-EXIT.
049500     EXIT.
049600
049700*    VALIDATION CHAIN - FIRST FAILING RULE WINS, CODES 01-07
049800*    PER THE BUREAU'S WRITTEN VALIDATION SPEC (REQ 0803).         REQ0803 
049900 140-EDIT-MORT-RECORD.
050000     SET RECORD-IS-VALID TO TRUE.
050100     MOVE SPACES TO WS-REASON-CODE.
050200     IF REGION-CODE OF WS-MORT-REC = SPACES
050300         SET RECORD-IS-INVALID TO TRUE
050400         MOVE '01' TO WS-REASON-CODE
050500         GO TO 140-EXIT
050600     END-IF.
050700     IF NOT SEX-IS-VALID
050800         SET RECORD-IS-INVALID TO TRUE
050900         MOVE '02' TO WS-REASON-CODE
051000         GO TO 140-EXIT
051100     END-IF.
051200     IF AGE-GROUP-NO OF WS-MORT-REC NOT NUMERIC
051300         SET RECORD-IS-INVALID TO TRUE
051400         MOVE '03' TO WS-REASON-CODE
051500         GO TO 140-EXIT
051600     END-IF.
051700     IF AGE-GROUP-NO OF WS-MORT-REC > 18
051800         SET RECORD-IS-INVALID TO TRUE
051900         MOVE '03' TO WS-REASON-CODE
052000         GO TO 140-EXIT
052100     END-IF.
052200     IF OBS-YEAR OF WS-MORT-REC NOT NUMERIC
052300         SET RECORD-IS-INVALID TO TRUE
052400         MOVE '04' TO WS-REASON-CODE
052500         GO TO 140-EXIT
052600     END-IF.
052700     IF OBS-YEAR OF WS-MORT-REC < 1900
052800             OR OBS-YEAR OF WS-MORT-REC > 2099
052900         SET RECORD-IS-INVALID TO TRUE
053000         MOVE '04' TO WS-REASON-CODE
053100         GO TO 140-EXIT
053200     END-IF.
053300     IF DEATH-COUNT OF WS-MORT-REC NOT NUMERIC
053400         SET RECORD-IS-INVALID TO TRUE
053500         MOVE '05' TO WS-REASON-CODE
053600         GO TO 140-EXIT
053700     END-IF.
053800     IF POP-COUNT OF WS-MORT-REC NOT NUMERIC
053900         SET RECORD-IS-INVALID TO TRUE
054000         MOVE '06' TO WS-REASON-CODE
054100         GO TO 140-EXIT
054200     END-IF.
054300     IF DEATH-COUNT OF WS-MORT-REC > POP-COUNT OF WS-MORT-REC
054400         SET RECORD-IS-INVALID TO TRUE
054500         MOVE '07' TO WS-REASON-CODE
054600         GO TO 140-EXIT
054700     END-IF.
054800 140-EXIT.
054900     EXIT.
055000
055100*    ADDS THE VALID RECORD'S DEATHS AND POPULATION INTO THE
055200*    IN-MEMORY TABLE, INSERTING A NEW REGION SLOT IN SORTED
055300*    ORDER IF THE REGION HAS NOT BEEN SEEN YET THIS RUN.
055400 160-AGGREGATE-RECORD.
055500     PERFORM 165-FIND-OR-INSERT-REGION THRU 165-EXIT.
055600     IF SEX-IS-MALE OF WS-MORT-REC
055700         MOVE 2 TO WS-IN-SEX-SUB
055800     ELSE
055900         MOVE 1 TO WS-IN-SEX-SUB
056000     END-IF.
056100     COMPUTE WS-IN-AGE-SUB = AGE-GROUP-NO OF WS-MORT-REC + 1.
056200     ADD DEATH-COUNT OF WS-MORT-REC TO
056300         AGE-DEATHS(WS-RGN-SUB, WS-IN-SEX-SUB, WS-IN-AGE-SUB).
056400     ADD POP-COUNT OF WS-MORT-REC TO
056500         AGE-POP(WS-RGN-SUB, WS-IN-SEX-SUB, WS-IN-AGE-SUB).
056600 160-EXIT.
056700     EXIT.
056800
056900*    LOCATES THE SLOT FOR REGION-CODE OF WS-MORT-REC, LEAVING
057000*    ITS SUBSCRIPT IN WS-RGN-SUB.  IF NOT FOUND, OPENS A NEW
057100*    SLOT IN ASCENDING ORDER AND LEAVES WS-RGN-SUB POINTING
057200*    AT IT.  NOTE THE SCAN'S UNTIL CLAUSE NEVER TESTS THE
057300*    TABLE ENTRY AT AN OUT-OF-RANGE SUBSCRIPT IN THE SAME
057400*    CONDITION AS THE BOUNDS TEST - COBOL DOES NOT GUARANTEE
057500*    SHORT-CIRCUIT EVALUATION OF A COMPOUND CONDITION.
057600 165-FIND-OR-INSERT-REGION.
057700     MOVE 'N' TO WS-REGION-FOUND-SW.
057800     MOVE 0 TO WS-INSERT-POS.
057900     MOVE 1 TO WS-SCAN-SUB.
058000     PERFORM 166-SCAN-ONE-SLOT THRU 166-EXIT
058100         UNTIL WS-SCAN-SUB > WS-REGION-COUNT
058200            OR WS-INSERT-POS NOT = 0
058300            OR REGION-FOUND.
058400     IF REGION-FOUND
058500         GO TO 165-EXIT
058600     END-IF.
058700     IF WS-INSERT-POS = 0
058800         ADD 1 TO WS-REGION-COUNT
058900         MOVE WS-REGION-COUNT TO WS-RGN-SUB
059000         MOVE REGION-CODE OF WS-MORT-REC TO RGN-CODE(WS-RGN-SUB)
059100     ELSE
059200         PERFORM 168-OPEN-SLOT THRU 168-EXIT
059300         MOVE WS-INSERT-POS TO WS-RGN-SUB
059400         MOVE REGION-CODE OF WS-MORT-REC TO RGN-CODE(WS-RGN-SUB)
059500     END-IF.
059600 165-EXIT.
059700     EXIT.
059800
059900*    EXAMINES ONE SLOT OF THE SCAN.  THE SUBSCRIPT IS ALWAYS
060000*    IN RANGE HERE BECAUSE THE PERFORM'S UNTIL ALREADY STOPPED
060100*    THE LOOP BEFORE IT WOULD GO OUT OF RANGE - NONE OF THE
060200*    UNTIL CLAUSE'S THREE TESTS TOUCH THE TABLE, SO THE ENTRY
060300*    AT WS-SCAN-SUB IS ALWAYS IN BOUNDS WHEN THIS PARAGRAPH
060400*    RUNS, NO MATTER WHICH ORDER THE COMPILER EVALUATES THEM.
060500 166-SCAN-ONE-SLOT.
060600     IF RGN-CODE(WS-SCAN-SUB) = REGION-CODE OF WS-MORT-REC
060700         MOVE WS-SCAN-SUB TO WS-RGN-SUB
060800         MOVE 'Y' TO WS-REGION-FOUND-SW
060900         GO TO 166-EXIT
061000     END-IF.
061100     IF RGN-CODE(WS-SCAN-SUB) > REGION-CODE OF WS-MORT-REC
061200         MOVE WS-SCAN-SUB TO WS-INSERT-POS
061300         GO TO 166-EXIT
061400     END-IF.
061500     ADD 1 TO WS-SCAN-SUB.
061600 166-EXIT.
061700     EXIT.
061800
061900*    MAKES ROOM FOR A NEW SLOT AT WS-INSERT-POS BY SHIFTING
062000*    EVERY SLOT FROM THE END OF THE TABLE DOWN TO THAT POSITION
062100*    ONE PLACE TO THE RIGHT, THEN CLEARING THE OPENED SLOT.
062200 168-OPEN-SLOT.
062300     ADD 1 TO WS-REGION-COUNT.
062400     MOVE WS-REGION-COUNT TO WS-SHIFT-SUB.
062500     PERFORM 169-SHIFT-ONE-SLOT THRU 169-EXIT
062600         UNTIL WS-SHIFT-SUB <= WS-INSERT-POS.
062700     PERFORM 171-CLEAR-SEX-SLOT THRU 171-EXIT.
062800 168-EXIT.
062900     EXIT.
063000
063100 169-SHIFT-ONE-SLOT.
063200     MOVE RGN-ENTRY(WS-SHIFT-SUB - 1) TO RGN-ENTRY(WS-SHIFT-SUB).
063300     SUBTRACT 1 FROM WS-SHIFT-SUB.
063400 169-EXIT.
063500     EXIT.
063600
063700 171-CLEAR-SEX-SLOT.
063800     INITIALIZE RGN-ENTRY(WS-INSERT-POS).
063900 171-EXIT.
064000     EXIT.
064100
064200*========================================================*
064300*    UNIT 2 - LIFE-TABLE ENGINE, AND UNIT 3 - REPORT.      *
064400*    DRIVEN TOGETHER OFF THE SAME REGION/SEX WALK SINCE    *
064500*    THE REPORT'S CONTROL BREAKS FOLLOW THE SAME GROUPS    *
064600*    THE ENGINE JUST FINISHED.                             *
064700*========================================================*
064800 300-BUILD-LIFE-TABLES.
064900     PERFORM 301-PROCESS-REGION THRU 301-EXIT
065000         VARYING WS-RGN-SUB FROM 1 BY 1
065100         UNTIL WS-RGN-SUB > WS-REGION-COUNT.
065200 300-EXIT.
065300     EXIT.
065400
065500 301-PROCESS-REGION.
065600     MOVE 0 TO RGN-DEATHS-ACC.
065700     MOVE 0 TO RGN-POP-ACC.
065800     SET FIRST-REGION-ON-RPT TO TRUE.
065900     PERFORM 302-PROCESS-SEX THRU 302-EXIT
066000         VARYING WS-SEX-SUB FROM 1 BY 1
066100         UNTIL WS-SEX-SUB > 2.
066200     PERFORM 410-WRITE-REGION-SUBTOTAL THRU 410-EXIT.
066300 301-EXIT.
066400     EXIT.
066500
066600 302-PROCESS-SEX.
066700     PERFORM 310-CHECK-GROUP-COMPLETE THRU 310-EXIT.
066800     IF GROUP-IS-INCOMPLETE
066900         ADD 1 TO INCOMPLETE-GROUPS-CT
067000         GO TO 302-EXIT
067100     END-IF.
067200     PERFORM 320-COMPUTE-LIFE-TABLE THRU 320-EXIT.
067300     PERFORM 330-WRITE-LIFETAB-RECORDS THRU 330-EXIT.
067400     PERFORM 400-WRITE-GROUP-DETAIL THRU 400-EXIT.
067500 302-EXIT.
067600     EXIT.
067700
067800*    A GROUP IS COMPLETE ONLY WHEN ALL 19 AGE GROUPS HAVE A
067900*    POSITIVE POPULATION COUNT.  REQ 0918.                        REQ0918 
068000 310-CHECK-GROUP-COMPLETE.
068100     SET GROUP-IS-COMPLETE TO TRUE.
068200     PERFORM 311-CHECK-AGE-POP THRU 311-EXIT
068300         VARYING WS-AGE-SUB FROM 1 BY 1
068400         UNTIL WS-AGE-SUB > 19
068500            OR GROUP-IS-INCOMPLETE.
068600 310-EXIT.
068700     EXIT.
068800
068900 311-CHECK-AGE-POP.
069000     IF AGE-POP(WS-RGN-SUB, WS-SEX-SUB, WS-AGE-SUB) NOT > 0
069100         SET GROUP-IS-INCOMPLETE TO TRUE
069200     END-IF.
069300 311-EXIT.
069400     EXIT.
069500
069600*    BUILDS THE FULL 19-ROW LIFE TABLE FOR THE CURRENT GROUP
069700*    INTO WS-LIFETAB-WORK - ASCENDING PASS FOR M, Q, L, D, L(X),
069800*    THEN A DESCENDING PASS FOR T(X) AND E(X).
069900 320-COMPUTE-LIFE-TABLE.
070000     MOVE 100000 TO LTW-LX(1).
070100     PERFORM 321-COMPUTE-AGE-ASCENDING THRU 321-EXIT
070200         VARYING LTW-IDX FROM 1 BY 1
070300         UNTIL LTW-IDX > 19.
070400     PERFORM 325-COMPUTE-AGE-DESCENDING THRU 325-EXIT
070500         VARYING LTW-IDX FROM 19 BY -1
070600         UNTIL LTW-IDX < 1.
070700 320-EXIT.
070800     EXIT.
070900
071000 321-COMPUTE-AGE-ASCENDING.
071100     MOVE WS-AGE-WIDTH(LTW-IDX) TO WS-NX.
071200     IF LTW-IDX = 1
071300         MOVE 0.1 TO WS-AX
071400     ELSE
071500         MOVE 0.5 TO WS-AX
071600     END-IF.
071700     IF AGE-POP(WS-RGN-SUB, WS-SEX-SUB, LTW-IDX) = 0
071800         MOVE 0 TO LTW-MX(LTW-IDX)
071900     ELSE
072000         COMPUTE LTW-MX(LTW-IDX) ROUNDED =
072100             AGE-DEATHS(WS-RGN-SUB, WS-SEX-SUB, LTW-IDX) /
072200             AGE-POP(WS-RGN-SUB, WS-SEX-SUB, LTW-IDX)
072300     END-IF.
072400     IF LTW-IDX = 19
072500         MOVE 1 TO LTW-QX(LTW-IDX)
072600     ELSE
072700         PERFORM 322-COMPUTE-QX-CLOSED THRU 322-EXIT
072800     END-IF.
072900     COMPUTE LTW-DX(LTW-IDX) ROUNDED =
073000         LTW-LX(LTW-IDX) * LTW-QX(LTW-IDX).
073100     IF LTW-IDX < 19
073200         COMPUTE WS-LX-NEXT = LTW-LX(LTW-IDX) - LTW-DX(LTW-IDX)
073300         MOVE WS-LX-NEXT TO LTW-LX(LTW-IDX + 1)
073400     END-IF.
073500     PERFORM 323-COMPUTE-BIGLX THRU 323-EXIT.
073600 321-EXIT.
073700     EXIT.
073800
073900*    CHIANG CONVERSION OF M(X) TO Q(X) FOR A CLOSED INTERVAL,
074000*    CAPPED AT 1.000000 PER THE BUREAU'S WRITTEN METHOD.
074100 322-COMPUTE-QX-CLOSED.
074200     COMPUTE WS-QX-DENOM ROUNDED =
074300         1 + (WS-NX * (1 - WS-AX) * LTW-MX(LTW-IDX)).
074400     COMPUTE WS-QX-NUMER ROUNDED = WS-NX * LTW-MX(LTW-IDX).
074500     COMPUTE LTW-QX(LTW-IDX) ROUNDED =
074600         WS-QX-NUMER / WS-QX-DENOM.
074700     IF LTW-QX(LTW-IDX) > 1
074800         MOVE 1 TO LTW-QX(LTW-IDX)
074900     END-IF.
075000 322-EXIT.
075100     EXIT.
075200
075300*    PERSON-YEARS LIVED IN THE INTERVAL.  OPEN GROUP (AGE 18)
075400*    USES L(18) = L(18)-SURVIVORS / M(18), ZERO IF M(18) = 0.
075500 323-COMPUTE-BIGLX.
075600     IF LTW-IDX = 19
075700         IF LTW-MX(LTW-IDX) = 0
075800             MOVE 0 TO LTW-BIGLX(LTW-IDX)
075900         ELSE
076000             COMPUTE LTW-BIGLX(LTW-IDX) ROUNDED =
076100                 LTW-LX(LTW-IDX) / LTW-MX(LTW-IDX)
076200         END-IF
076300     ELSE
076400         COMPUTE LTW-BIGLX(LTW-IDX) ROUNDED =
076500             WS-NX * (LTW-LX(LTW-IDX + 1) +
076600                      (WS-AX * LTW-DX(LTW-IDX)))
076700     END-IF.
076800 323-EXIT.
076900     EXIT.
077000
077100*    DESCENDING PASS - T(X) ACCUMULATES L(X) FROM THE OPEN
077200*    GROUP DOWN TO AGE 0, THEN E(X) = T(X) / L(X).
077300 325-COMPUTE-AGE-DESCENDING.
077400     IF LTW-IDX = 19
077500         MOVE LTW-BIGLX(LTW-IDX) TO LTW-TX(LTW-IDX)
077600     ELSE
077700         COMPUTE LTW-TX(LTW-IDX) =
077800             LTW-TX(LTW-IDX + 1) + LTW-BIGLX(LTW-IDX)
077900     END-IF.
078000     IF LTW-LX(LTW-IDX) = 0
078100         MOVE 0 TO LTW-EX(LTW-IDX)
078200     ELSE
078300         COMPUTE LTW-EX(LTW-IDX) ROUNDED =
078400             LTW-TX(LTW-IDX) / LTW-LX(LTW-IDX)
078500     END-IF.
078600 325-EXIT.
078700     EXIT.
078800
078900 330-WRITE-LIFETAB-RECORDS.
079000     PERFORM 331-WRITE-ONE-LIFETAB-RECORD THRU 331-EXIT
079100         VARYING LTW-IDX FROM 1 BY 1
079200         UNTIL LTW-IDX > 19.
079300 330-EXIT.
079400     EXIT.
079500
079600 331-WRITE-ONE-LIFETAB-RECORD.
079700     MOVE RGN-CODE(WS-RGN-SUB) TO LTR-REGION-CODE.
079800     MOVE WS-SEX-ENTRY(WS-SEX-SUB) TO LTR-SEX-CODE.
079900     COMPUTE LTR-AGE-GROUP-NO = LTW-IDX - 1.
080000     MOVE LTW-MX(LTW-IDX) TO LTR-MX-RATE.
080100     MOVE LTW-QX(LTW-IDX) TO LTR-QX-PROB.
080200     MOVE LTW-LX(LTW-IDX) TO LTR-LX-SURV.
080300     MOVE LTW-DX(LTW-IDX) TO LTR-DX-DEATHS.
080400     MOVE LTW-BIGLX(LTW-IDX) TO LTR-BIGLX.
080500     MOVE LTW-TX(LTW-IDX) TO LTR-TX-YEARS.
080600     MOVE LTW-EX(LTW-IDX) TO LTR-EX-EXPECT.
080700     WRITE LIFETAB-REC FROM WS-LIFETAB-REC.
080800 331-EXIT.
080900     EXIT.
081000
081100*    ONE REPORT LINE PER (REGION,SEX) GROUP - REQ 1042 ADDED      REQ1042 
081200*    THE POPULATION COLUMN TO THE SUBTOTAL, NOT THIS LINE.
081300 400-WRITE-GROUP-DETAIL.
081400     MOVE 0 TO WS-GROUP-POP-TOTAL.
081500     MOVE 0 TO NATL-DEATHS-GROUP.
081600     PERFORM 401-SUM-GROUP-AGES THRU 401-EXIT
081700         VARYING WS-AGE-SUB FROM 1 BY 1
081800         UNTIL WS-AGE-SUB > 19.
081900     MOVE RGN-CODE(WS-RGN-SUB) TO DL1-REGION.
082000     MOVE WS-SEX-ENTRY(WS-SEX-SUB) TO DL1-SEX.
082100     MOVE NATL-DEATHS-GROUP TO DL1-DEATHS.
082200     MOVE WS-GROUP-POP-TOTAL TO DL1-POPULATION.
082300     COMPUTE DL1-CRUDE-RATE ROUNDED =
082400         (1000 * NATL-DEATHS-GROUP) / WS-GROUP-POP-TOTAL.
082500     MOVE LTW-EX(1) TO DL1-E0.
082600     WRITE RPT-REC FROM DETAIL-LINE1.
082700     ADD NATL-DEATHS-GROUP TO NATL-DEATHS-ACC RGN-DEATHS-ACC.
082800     ADD WS-GROUP-POP-TOTAL TO NATL-POP-ACC RGN-POP-ACC.
082900 400-EXIT.
083000     EXIT.
083100
083200 401-SUM-GROUP-AGES.
083300     ADD AGE-DEATHS(WS-RGN-SUB, WS-SEX-SUB, WS-AGE-SUB)
083400         TO NATL-DEATHS-GROUP.
083500     ADD AGE-POP(WS-RGN-SUB, WS-SEX-SUB, WS-AGE-SUB)
083600         TO WS-GROUP-POP-TOTAL.
083700 401-EXIT.
083800     EXIT.
083900
084000*    REGION CONTROL BREAK - ONE SUBTOTAL LINE AFTER BOTH
084100*    SEXES FOR THE REGION HAVE BEEN WRITTEN.
084200 410-WRITE-REGION-SUBTOTAL.
084300     IF NOT FIRST-REGION-ON-RPT
084400         WRITE RPT-REC FROM BLANK-LINE
084500     END-IF.
084600     MOVE 'N' TO WS-FIRST-REGION-SW.
084700     MOVE RGN-CODE(WS-RGN-SUB) TO RST-REGION.
084800     MOVE RGN-DEATHS-ACC TO RST-DEATHS.
084900     MOVE RGN-POP-ACC TO RST-POPULATION.
085000     WRITE RPT-REC FROM REGION-SUBTOT-LINE.
085100     WRITE RPT-REC FROM BLANK-LINE.
085200 410-EXIT.
085300     EXIT.
085400
085500*    FINAL GRAND-TOTAL BLOCK - REQ 1205 ADDED THE INCOMPLETE-     REQ1205 
085600*    GROUP COUNT TO THIS BLOCK.
085700 450-WRITE-GRAND-TOTALS.
085800     WRITE RPT-REC FROM TOTAL-LINE1.
085900     MOVE NATL-DEATHS-ACC TO TL2-NATL-DEATHS.
086000     WRITE RPT-REC FROM TOTAL-LINE2.
086100     MOVE NATL-POP-ACC TO TL3-NATL-POP.
086200     WRITE RPT-REC FROM TOTAL-LINE3.
086300     MOVE RECORDS-READ-CT TO TL4-RECORDS-READ.
086400     MOVE RECORDS-ACCEPTED-CT TO TL4-RECORDS-ACC.
086500     MOVE RECORDS-REJECTED-CT TO TL4-RECORDS-REJ.
086600     WRITE RPT-REC FROM TOTAL-LINE4.
086700     MOVE INCOMPLETE-GROUPS-CT TO TL5-INCOMPLETE.
086800     WRITE RPT-REC FROM TOTAL-LINE5.
086900     WRITE RPT-REC FROM TOTAL-LINE6.
087000 450-EXIT.
087100     EXIT.
087200
087300 900-CLEANUP.
087400     CLOSE MORTIN CLEANOUT REJECTS LIFETAB RPTFILE.
087500     DISPLAY 'MORTSTDY - RUN COMPLETE.'.
087600 900-EXIT.
087700     EXIT.
